000100******************************************************************
000200* Copy Member: STKPREQ
000300* Description: PRICE-REQUEST RECORD - ONE SYMBOL/PRICE PAIR TO
000400*              EVALUATE DIVIDEND YIELD, P/E RATIO AND TRAILING
000500*              STOCK PRICE FOR.  ONE PER QUOTE DESK INQUIRY.
000600******************************************************************
000700* Change Log
000800* ----------
000900* 05-22-02  C.MEADOWS   ORIGINAL COPYBOOK, REQ CR-3390            CHG001
001000* 08-14-06  R.ALBESA    SSMKTCLC'S E0001/E0007 NOW TEST           CHG002
001100*                       PRQ-PRICE-NEGATIVE AND REJECT THE         CHG003
001200*                       REQUEST INSTEAD OF SILENTLY CALCULATING   CHG004
001300*                       OFF A NEGATIVE PRICE.  TICKET HD-4471.    CHG005
001400******************************************************************
001500 01  PRICE-REQUEST-RECORD.
001600*        STOCK SYMBOL TO EVALUATE
001700     05  PRQ-SYMBOL                PIC X(03).
001800*        SIGN BYTE FOR PRQ-PRICE - KEPT SEPARATE RATHER THAN
001900*        AN "S" IN THE PICTURE CLAUSE, THIS SHOP'S USUAL HABIT
002000*        FOR PLAIN DISPLAY MONEY FIELDS.  TESTED BY SSMKTCLC'S
002100*        E0001-PROCESS-ONE-REQUEST/E0007-WRITE-RESULT-LINE TO
002200*        REJECT A NEGATIVE-PRICE REQUEST RATHER THAN TREAT IT
002300*        AS POSITIVE.
002400     05  PRQ-PRICE-SIGN            PIC X(01).
002500         88  PRQ-PRICE-POSITIVE        VALUE "+" " ".
002600         88  PRQ-PRICE-NEGATIVE        VALUE "-".
002700*        MARKET PRICE TO EVALUATE THE SYMBOL AT
002800     05  PRQ-PRICE                 PIC 9(09)V9(04).
002900*        RESERVED FOR FUTURE PRICE-REQUEST ATTRIBUTES
003000     05  FILLER                    PIC X(05).
