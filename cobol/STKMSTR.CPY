000100******************************************************************
000200* Copy Member: STKMSTR
000300* Description: STOCK INFORMATION CHART - ONE ENTRY PER TRADED
000400*              SYMBOL.  FIXED, LINE-SEQUENTIAL RECORD READ INTO
000500*              SSMKTCLC'S STOCK-TABLE AND SEARCHED BY SYMBOL.
000600******************************************************************
000700* Change Log
000800* ----------
000900* 06-11-87  C.MEADOWS   ORIGINAL COPYBOOK, REQ CR-0142            CHG001
001000* 02-14-91  T.OKONKWO   ADDED STK-TYPE 88-LEVELS, QA REVIEW       CHG002
001100* 09-03-98  D.FENWICK   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS       CHG003
001200*                       IN THIS MEMBER, NO CHANGE REQUIRED        CHG004
001300* 05-22-02  C.MEADOWS   ADDED STOCK-MASTER-KEY-VIEW, BELOW        CHG005
001400*                       FOR SYMBOL-FORMAT EDIT, REQ CR-3390       CHG006
001500******************************************************************
001600 01  STOCK-MASTER-RECORD.
001700*        STOCK SYMBOL, E.G. TEA, POP, ALE, GIN, JOE
001800     05  STK-SYMBOL                PIC X(03).
001900*        "Common   " OR "Preferred" - SEE 88-LEVELS BELOW
002000     05  STK-TYPE                  PIC X(09).
002100         88  STK-TYPE-COMMON           VALUE "Common   ".
002200         88  STK-TYPE-PREFERRED        VALUE "Preferred".
002300*        LAST DIVIDEND PAID, WHOLE-PENNY MONEY
002400     05  STK-LAST-DIVIDEND         PIC 9(06)V9(02).
002500*        FIXED DIVIDEND - PREFERRED STOCK ONLY, ZERO FOR COMMON.
002600*        CR-3390 - THIS FIELD HOLDS THE RAW NUMERATOR THE
002700*        CALCULATION DIVIDES BY PRICE (E.G. "2", NOT THE "0.02"
002800*        PERCENTAGE READING) - SEE SSMKTCLC PARAGRAPH
002900*        E0004-CALC-DIVIDEND-YIELD.
003000     05  STK-FIXED-DIVIDEND        PIC 9(03)V9(04).
003100*        PAR VALUE, MONEY
003200     05  STK-PAR-VALUE             PIC 9(06)V9(02).
003300*        RESERVED FOR FUTURE STOCK-CHART ATTRIBUTES
003400     05  FILLER                    PIC X(05).
003500*
003600* KEY-ONLY ALIAS OF THE SAME RECORD, USED BY THE SYMBOL-FORMAT
003700* EDIT IN C0003-VALIDATE-SYMBOL SO THAT PARAGRAPH DOES NOT HAVE
003800* TO QUALIFY THE WHOLE RECORD JUST TO LOOK AT THE KEY.
003900 01  STOCK-MASTER-KEY-VIEW REDEFINES STOCK-MASTER-RECORD.
004000     05  SMK-SYMBOL                PIC X(03).
004100     05  FILLER                    PIC X(29).
