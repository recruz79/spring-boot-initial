000100******************************************************************
000200* Copy Member: STKTRAN
000300* Description: MARKET TRADE LIST - ONE ENTRY PER TRADE RECORDED
000400*              AGAINST A SYMBOL.  FIXED, LINE-SEQUENTIAL, NO KEY
000500*              - LOADED SEQUENTIALLY INTO SSMKTCLC'S TRADE-TABLE
000600*              IN FILE ORDER.
000700******************************************************************
000800* Change Log
000900* ----------
001000* 06-18-87  C.MEADOWS   ORIGINAL COPYBOOK, REQ CR-0142            CHG001
001100* 11-30-90  T.OKONKWO   ADDED TRD-TYPE 88-LEVELS                  CHG002
001200* 09-03-98  D.FENWICK   Y2K REVIEW - TIMESTAMP ALREADY HAS        CHG003
001300*                       A 4-DIGIT YEAR, NO CHANGE REQUIRED        CHG004
001400* 05-22-02  C.MEADOWS   ADDED TRADE-RECORD-DATE-VIEW, BELOW       CHG005
001500*                       FOR THE 5-MINUTE WINDOW, REQ CR-3390      CHG006
001600******************************************************************
001700 01  TRADE-RECORD.
001800*        STOCK SYMBOL THIS TRADE BELONGS TO
001900     05  TRD-SYMBOL                PIC X(03).
002000*        TRADE TIMESTAMP, YYYYMMDDHHMMSS
002100     05  TRD-TIMESTAMP             PIC 9(14).
002200*        NUMBER OF SHARES TRADED, WHOLE SHARES
002300     05  TRD-QUANTITY              PIC 9(09).
002400*        "BUY " OR "SELL" - SEE 88-LEVELS BELOW
002500     05  TRD-TYPE                  PIC X(04).
002600         88  TRD-TYPE-BUY              VALUE "BUY ".
002700         88  TRD-TYPE-SELL             VALUE "SELL".
002800*        TRADE PRICE PER SHARE, MONEY, 4 DECIMAL PLACES
002900     05  TRD-PRICE                 PIC 9(09)V9(04).
003000*        RESERVED FOR FUTURE TRADE ATTRIBUTES (VENUE, TRADER ID)
003100     05  FILLER                    PIC X(06).
003200*
003300* DATE/TIME-PART ALIAS OF THE SAME RECORD, USED BY THE TRAILING
003400* 5-MINUTE WINDOW EDIT IN E0006-CALC-STOCK-PRICE SO THE DATE
003500* AND TIME PORTIONS OF TRD-TIMESTAMP CAN BE DISPLAYED SEPARATELY
003600* DURING DIAGNOSTIC TRACE (SEE D0003-STORE-TRADE-IN-TABLE).
003700 01  TRADE-RECORD-DATE-VIEW REDEFINES TRADE-RECORD.
003800     05  TRV-SYMBOL                PIC X(03).
003900     05  TRV-DATE-PART             PIC 9(08).
004000     05  TRV-TIME-PART             PIC 9(06).
004100     05  FILLER                    PIC X(19).
