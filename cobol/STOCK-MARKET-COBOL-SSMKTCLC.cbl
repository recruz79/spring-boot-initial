000100******************************************************************
000200* Program: SSMKTCLC
000300* Purpose: SIMPLE STOCK MARKET CALCULATION BATCH.  READS THE
000400*          STOCK INFORMATION CHART (STKMAST) AND THE MARKET
000500*          TRADE LIST (STKTRDS) INTO TABLES, THEN DRIVES A
000600*          PRICE-REQUEST FILE (STKPRCQ) TO CALCULATE DIVIDEND
000700*          YIELD, P/E RATIO AND THE TRAILING 5-MINUTE VOLUME-
000800*          WEIGHTED STOCK PRICE PER SYMBOL, PLUS ONE GEOMETRIC
000900*          ALL-SHARE-INDEX LINE, ONTO THE CALC-RESULTS REPORT
001000*          (STKCALCR).
001100* Tectonics: COBC
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400*-----------------------*
001500 PROGRAM-ID.    SSMKTCLC.
001600 AUTHOR.        C. MEADOWS.
001700 INSTALLATION.  MARKET DATA SERVICES - BATCH SYSTEMS.
001800 DATE-WRITTEN.  06-11-87.
001900 DATE-COMPILED.
002000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002100*-----------------------*
002200* Change Log
002300* ----------
002400* 06-11-87  C.MEADOWS   ORIGINAL PROGRAM, REQ CR-0142.  PRINT     CHG001
002500*                       A SIMPLE TRADE BLOTTER - SYMBOL,          CHG002
002600*                       TRADE TIME, QTY, PRICE - NO CALC          CHG003
002700* 09-02-87  C.MEADOWS   ADDED PAGE HEADINGS AND C01 TOP-OF        CHG004
002800*                       FORM PRINTER CONTROL, OPS REQUEST         CHG005
002900* 04-19-88  R.ALBESA    ADDED SYMBOL-FORMAT EDIT ON LOAD -        CHG006
003000*                       BAD TICKER SYMBOLS WERE SLIPPING IN       CHG007
003100* 02-14-91  T.OKONKWO   ADDED PREFERRED/COMMON STOCK TYPE         CHG008
003200*                       TO THE BLOTTER LINE PER QA REVIEW         CHG009
003300* 11-30-92  T.OKONKWO   TRADE TABLE ENLARGED FROM 200 TO          CHG010
003400*                       500 - VOLUME GROWTH, REQ CR-1890          CHG011
003500* 09-03-98  D.FENWICK   Y2K REMEDIATION - TRD-TIMESTAMP WAS       CHG012
003600*                       A 6-DIGIT YYMMDD FIELD, WIDENED TO        CHG013
003700*                       A FULL 14-DIGIT YYYYMMDDHHMMSS.           CHG014
003800*                       ALL DOWNSTREAM COMPARES REWRITTEN         CHG015
003900*                       AGAINST THE NEW FIELD.  REQ CR-2204       CHG016
004000* 01-08-99  D.FENWICK   Y2K FOLLOW-UP - DATE-WRITTEN ABOVE        CHG017
004100*                       IS A FIXED HISTORICAL VALUE, NOT A        CHG018
004200*                       RUNTIME FIELD, NO CHANGE NEEDED           CHG019
004300* 05-22-02  C.MEADOWS   MAJOR OVERHAUL, REQ CR-3390.              CHG020
004400*                       BLOTTER REPLACED WITH THE CURRENT         CHG021
004500*                       DIVIDEND-YIELD / P-E-RATIO / VOL-         CHG022
004600*                       WEIGHTED STOCK-PRICE CALC DRIVEN BY       CHG023
004700*                       A NEW PRICE-REQUEST FILE (STKPRCQ).       CHG024
004800*                       STKMSTR AND STKTRAN COPYBOOKS             CHG025
004900*                       INTRODUCED, SYMBOL LOOKUP CHANGED         CHG026
005000*                       FROM SEQUENTIAL SCAN TO SEARCH ALL        CHG027
005100* 07-09-04  T.OKONKWO   ADDED THE ALL-SHARE-INDEX TRAILING        CHG028
005200*                       LINE (GEOMETRIC MEAN OF ALL TRADE         CHG029
005300*                       PRICES) BY NEWTON-RAPHSON, CR-3512        CHG030
005400* 03-02-05  R.ALBESA    ADDED UPSI-0 DIAGNOSTIC TRACE             CHG031
005500*                       SWITCH SO OPS CAN TURN ON EXTRA           CHG032
005600*                       DISPLAY LINES, NO RECOMPILE, CR-3601      CHG033
005700* 08-14-06  R.ALBESA    STKRSLT'S ONE-BYTE ERROR SWITCH SPLIT     CHG034
005800*                       IN TWO - A SYMBOL WITH BOTH A ZERO        CHG035
005900*                       YIELD AND NO QUALIFYING TRADES WAS        CHG036
006000*                       PRINTING A BOGUS PE-RATIO OF ZERO         CHG037
006100*                       INSTEAD OF ERROR.  E0005/E0006/E0007      CHG038
006200*                       UPDATED BELOW.  TICKET HD-4471.           CHG039
006300* 08-14-06  R.ALBESA    STKPREQ'S PRQ-PRICE-SIGN WAS CARRIED ON   CHG040
006400*                       THE FILE BUT NEVER TESTED - A NEGATIVE    CHG041
006500*                       QUOTE PRICE WAS SILENTLY CALCULATED AS    CHG042
006600*                       IF IT WERE POSITIVE.  E0001 NOW SKIPS     CHG043
006700*                       THE CALCULATIONS AND E0007 PRINTS ERROR   CHG044
006800*                       FOR A NEGATIVE REQUEST.  TICKET HD-4471.  CHG045
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100******************************************************************
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.  MDS-BATCH-SERVER.
007400 OBJECT-COMPUTER.  MDS-BATCH-SERVER.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS WS-ALPHABETIC-CLASS IS "A" THRU "Z"
007800     UPSI-0 ON  STATUS IS WS-DIAGNOSTIC-TRACE-ON
007900            OFF STATUS IS WS-DIAGNOSTIC-TRACE-OFF.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200*    STOCK INFORMATION CHART - LOADED INTO STOCK-TABLE, BELOW
008300     SELECT STOCK-MASTER-FILE ASSIGN TO STKMAST
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS WS-STOCK-MASTER-STATUS.
008700*    MARKET TRADE LIST - LOADED INTO TRADE-TABLE, BELOW
008800     SELECT TRADE-TRANSACTION-FILE ASSIGN TO STKTRDS
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         ACCESS MODE IS SEQUENTIAL
009100         FILE STATUS IS WS-TRADE-TRANS-STATUS.
009200*    ONE SYMBOL/PRICE PAIR PER RECORD - DRIVES THE MAIN LOOP
009300     SELECT PRICE-REQUEST-FILE ASSIGN TO STKPRCQ
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         ACCESS MODE IS SEQUENTIAL
009600         FILE STATUS IS WS-PRICE-REQ-STATUS.
009700*    ONE PRINT LINE PER SYMBOL, PLUS THE TRAILING ALL LINE
009800     SELECT CALC-RESULTS-FILE ASSIGN TO STKCALCR
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         ACCESS MODE IS SEQUENTIAL
010100         FILE STATUS IS WS-CALC-RESULTS-STATUS.
010200******************************************************************
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  STOCK-MASTER-FILE.
010600     COPY STKMSTR.
010700 FD  TRADE-TRANSACTION-FILE.
010800     COPY STKTRAN.
010900 FD  PRICE-REQUEST-FILE.
011000     COPY STKPREQ.
011100 FD  CALC-RESULTS-FILE
011200     RECORD CONTAINS 132 CHARACTERS.
011300 01  RPT-LINE                     PIC X(132).
011400******************************************************************
011500 WORKING-STORAGE SECTION.
011600* STANDALONE 77-LEVEL ITEMS - THIS SHOP'S USUAL SPOT FOR A ONE-OFF
011700* SWITCH OR COUNTER THAT DOESN'T BELONG UNDER ANY OTHER GROUP.
011800 77  WS-SYMBOL-FOUND-SW            PIC X(01) VALUE "N".
011900     88  WS-SYMBOL-FOUND               VALUE "Y".
012000 77  WS-WRITE-COUNT                PIC 9(06) COMP VALUE ZERO.
012100* FILE END-OF-FILE AND LOOKUP SWITCHES
012200 01  WS-PROGRAM-SWITCHES.
012300     05  WS-STOCK-FILE-EOF-SW      PIC X(01) VALUE "N".
012400         88  WS-STOCK-FILE-EOF         VALUE "Y".
012500     05  WS-TRADE-FILE-EOF-SW      PIC X(01) VALUE "N".
012600         88  WS-TRADE-FILE-EOF         VALUE "Y".
012700     05  WS-PRICE-REQ-EOF-SW       PIC X(01) VALUE "N".
012800         88  WS-PRICE-REQ-EOF          VALUE "Y".
012900     05  FILLER                    PIC X(05).
013000* FILE STATUS BYTES
013100 01  WS-FILE-STATUSES.
013200     05  WS-STOCK-MASTER-STATUS    PIC X(02) VALUE SPACES.
013300     05  WS-TRADE-TRANS-STATUS     PIC X(02) VALUE SPACES.
013400     05  WS-PRICE-REQ-STATUS       PIC X(02) VALUE SPACES.
013500     05  WS-CALC-RESULTS-STATUS    PIC X(02) VALUE SPACES.
013600     05  FILLER                    PIC X(02).
013700* ERROR REPORTING WORK AREA - SEE Y0001-ERR-HANDLING
013800 01  WS-ERROR-AREA.
013900     05  WS-ERR-MSG                PIC X(40) VALUE SPACES.
014000     05  WS-ERR-CDE                PIC X(02) VALUE SPACES.
014100     05  WS-ERR-PROC               PIC X(20) VALUE SPACES.
014200     05  FILLER                    PIC X(10).
014300* RUN COUNTERS - ALL COMP PER SHOP STANDARD FOR COUNTERS.
014400* WS-WRITE-COUNT IS A STANDALONE 77-LEVEL ITEM, ABOVE.
014500 01  WS-RUN-COUNTERS.
014600     05  WS-STOCK-TAB-COUNT        PIC 9(04) COMP VALUE ZERO.
014700     05  WS-TRADE-TAB-COUNT        PIC 9(04) COMP VALUE ZERO.
014800     05  WS-STOCK-READ-COUNT       PIC 9(06) COMP VALUE ZERO.
014900     05  WS-TRADE-READ-COUNT       PIC 9(06) COMP VALUE ZERO.
015000     05  WS-PRICE-REQ-READ-COUNT   PIC 9(06) COMP VALUE ZERO.
015100     05  FILLER                    PIC X(04).
015200* STOCK INFORMATION CHART, IN TABLE FORM - STKMAST IS LOADED
015300* HERE ONCE AT THE TOP OF THE RUN AND SEARCHED BY E0003-LOOKUP-
015400* STOCK-MASTER.  THE ASCENDING KEY DEPENDS ON STKMAST ARRIVING
015500* IN SYMBOL SEQUENCE FROM THE UPSTREAM STOCK-CHART MAINTENANCE
015600* JOB - SEE THE SEARCH ALL REMARK AT E0003.
015700 01  STOCK-TABLE-AREA.
015800     05  STOCK-TABLE OCCURS 5 TIMES
015900             ASCENDING KEY IS STK-TAB-SYMBOL
016000             INDEXED BY STK-IDX.
016100         10  STK-TAB-SYMBOL        PIC X(03).
016200         10  STK-TAB-TYPE          PIC X(09).
016300             88  STK-TAB-COMMON        VALUE "Common   ".
016400             88  STK-TAB-PREFERRED     VALUE "Preferred".
016500         10  STK-TAB-LAST-DIV      PIC 9(06)V9(02).
016600         10  STK-TAB-FIXED-DIV     PIC 9(03)V9(04).
016700         10  STK-TAB-PAR-VALUE     PIC 9(06)V9(02).
016800     05  FILLER                    PIC X(08).
016900* MARKET TRADE LIST, IN TABLE FORM - STKTRDS IS LOADED HERE
017000* ONCE, IN FILE ORDER, AND SCANNED SEQUENTIALLY (NOT KEYED) BY
017100* E0006-CALC-STOCK-PRICE AND F0005-ACCUM-PRODUCT.
017200 01  TRADE-TABLE-AREA.
017300     05  TRADE-TABLE OCCURS 500 TIMES
017400             INDEXED BY TRD-IDX.
017500         10  TRD-TAB-SYMBOL        PIC X(03).
017600         10  TRD-TAB-TIMESTAMP     PIC 9(14).
017700         10  TRD-TAB-QUANTITY      PIC 9(09).
017800         10  TRD-TAB-TYPE          PIC X(04).
017900         10  TRD-TAB-PRICE         PIC 9(09)V9(04).
018000     05  FILLER                    PIC X(08).
018100* SYSTEM DATE/TIME AS OF RUN START - SEE G0001-COMPUTE-NOW-TS
018200 01  WS-DATE-TIME-WORK.
018300     05  WS-SYSTEM-DATE            PIC 9(08) VALUE ZERO.
018400     05  WS-SYSTEM-TIME            PIC 9(08) VALUE ZERO.
018500     05  FILLER                    PIC X(04).
018600*    "NOW" TIMESTAMP, 14 DIGITS, BUILT FROM WS-SYSTEM-DATE/TIME
018700 01  WS-NOW-TIMESTAMP              PIC 9(14) VALUE ZERO.
018800 01  WS-NOW-TS-PARTS REDEFINES WS-NOW-TIMESTAMP.
018900     05  WS-NOW-DATE-PART          PIC 9(08).
019000     05  WS-NOW-TIME-PART.
019100         10  WS-NOW-HH             PIC 9(02).
019200         10  WS-NOW-MI             PIC 9(02).
019300         10  WS-NOW-SS             PIC 9(02).
019400*    TRAILING 5-MINUTE CUTOFF TIMESTAMP - TRADES OLDER THAN
019500*    THIS ARE EXCLUDED FROM THE VOLUME-WEIGHTED PRICE CALC
019600 01  WS-CUTOFF-TIMESTAMP           PIC 9(14) VALUE ZERO.
019700 01  WS-CUTOFF-TS-PARTS REDEFINES WS-CUTOFF-TIMESTAMP.
019800     05  WS-CUTOFF-DATE-PART       PIC 9(08).
019900     05  WS-CUTOFF-TIME-PART.
020000         10  WS-CUTOFF-HH          PIC 9(02).
020100         10  WS-CUTOFF-MI          PIC 9(02).
020200         10  WS-CUTOFF-SS          PIC 9(02).
020300 01  WS-SECONDS-WORK.
020400     05  WS-NOW-SECS-OF-DAY        PIC S9(07) COMP VALUE ZERO.
020500     05  WS-CUTOFF-SECS-OF-DAY     PIC S9(07) COMP VALUE ZERO.
020600     05  FILLER                    PIC X(04).
020700* CURRENT PRICE-REQUEST BEING PROCESSED
020800 01  WS-CURRENT-REQUEST.
020900     05  WS-REQ-SYMBOL             PIC X(03).
021000     05  WS-REQ-PRICE              PIC 9(09)V9(04).
021100     05  FILLER                    PIC X(04).
021200* DIVIDEND-YIELD / P-E-RATIO / STOCK-PRICE WORK FIELDS
021300 01  WS-PRICE-CALC-WORK.
021400     05  WS-CALC-YIELD             PIC 9(06)V9(09) VALUE ZERO.
021500     05  WS-CALC-PE-RATIO          PIC 9(06)V9(09) VALUE ZERO.
021600     05  WS-PRICE-NUMERATOR        PIC S9(13)V9(04) COMP
021700                                   VALUE ZERO.
021800     05  WS-PRICE-DENOMINATOR      PIC S9(09) COMP VALUE ZERO.
021900     05  WS-CALC-PRICE             PIC 9(09)V9(04) VALUE ZERO.
022000     05  FILLER                    PIC X(04).
022100* ALL-SHARE-INDEX WORK FIELDS - SEE F0001-CALC-ALL-SHARE-INDEX.
022200* WS-TRADE-PRICE-PRODUCT ASSUMES THE ONCE-DAILY TRADE VOLUME
022300* THIS SHOP'S MARKET FEED PRODUCES; A MUCH HIGHER VOLUME WOULD
022400* NEED A LOG-DOMAIN ACCUMULATOR INSTEAD OF A RAW PRODUCT.
022500 01  WS-INDEX-CALC-WORK.
022600     05  WS-TRADE-PRICE-PRODUCT    PIC S9(15)V9(09) COMP
022700                                   VALUE ZERO.
022800     05  WS-TOTAL-TRADE-COUNT      PIC 9(06) COMP VALUE ZERO.
022900     05  WS-ROOT-GUESS             PIC S9(09)V9(09) COMP
023000                                   VALUE ZERO.
023100     05  WS-ROOT-POWER             PIC S9(15)V9(09) COMP
023200                                   VALUE ZERO.
023300     05  WS-NEWTON-SUB             PIC 9(04) COMP VALUE ZERO.
023400     05  WS-POWER-SUB              PIC 9(04) COMP VALUE ZERO.
023500     05  WS-ALL-SHARE-INDEX        PIC 9(09)V9(09) VALUE ZERO.
023600     05  FILLER                    PIC X(04).
023700* EDITED FIELDS USED TO MOVE RESULTS INTO RPT-DETAIL-LINE
023800 01  WS-REPORT-EDIT-FIELDS.
023900     05  WS-YIELD-EDIT             PIC 9(06).9(09).
024000     05  WS-PE-EDIT                PIC 9(06).9(09).
024100     05  WS-PRICE-EDIT             PIC 9(09).9(04).
024200     05  WS-IDX-EDIT               PIC 9(09).9(09).
024300     05  FILLER                    PIC X(04).
024400* UPSI-0 DIAGNOSTIC TRACE EDIT FIELDS - REQ CR-3601
024500 01  WS-TRACE-EDIT-FIELDS.
024600     05  WS-TR-YIELD-E             PIC ZZZZZ9.999999999.
024700     05  WS-TR-PRICE-E             PIC ZZZZZZZZ9.9999.
024800     05  FILLER                    PIC X(04).
024900* PRINT LINES - BUILT IN WORKING-STORAGE AND MOVED TO RPT-LINE,
025000* THIS SHOP'S USUAL HABIT FOR REPORT LINES.
025100 01  RPT-HEADING-LINE-1            PIC X(132) VALUE
025200     "SYM   DIVIDEND-YIELD      PE-RATIO            STOCK-PRICE
025300-    "        ALL-SHARE-INDEX        NOTES".
025400 01  RPT-HEADING-LINE-2            PIC X(132) VALUE
025500     "---   --------------      --------            -----------
025600-    "        ---------------        -----".
025700 01  RPT-DETAIL-LINE.
025800     05  RPT-SYMBOL                PIC X(03).
025900     05  FILLER                    PIC X(03) VALUE SPACES.
026000     05  RPT-DIV-YIELD             PIC X(16).
026100     05  FILLER                    PIC X(03) VALUE SPACES.
026200     05  RPT-PE-RATIO              PIC X(16).
026300     05  FILLER                    PIC X(03) VALUE SPACES.
026400     05  RPT-STOCK-PRICE           PIC X(14).
026500     05  FILLER                    PIC X(03) VALUE SPACES.
026600     05  RPT-ALL-SHARE-IDX         PIC X(19).
026700     05  FILLER                    PIC X(03) VALUE SPACES.
026800     05  RPT-NOTES                 PIC X(30).
026900     05  FILLER                    PIC X(19) VALUE SPACES.
027000*
027100     COPY STKRSLT.
027200******************************************************************
027300 PROCEDURE DIVISION.
027400* A0001 - MAIN LINE
027500 A0001-MAIN-PROCESS.
027600     PERFORM B0001-OPEN-FILES        THRU B0001-EX.
027700     PERFORM G0001-COMPUTE-NOW-TS    THRU G0001-EX.
027800     PERFORM C0001-LOAD-STOCK-MASTER THRU C0001-EX.
027900     PERFORM D0001-LOAD-TRADE-DATA   THRU D0001-EX.
028000     PERFORM H0001-WRITE-HEADINGS    THRU H0001-EX.
028100     PERFORM E0002-READ-PRICE-REQUEST THRU E0002-EX.
028200     PERFORM E0001-PROCESS-ONE-REQUEST THRU E0001-EX
028300         UNTIL WS-PRICE-REQ-EOF.
028400     PERFORM F0001-CALC-ALL-SHARE-INDEX THRU F0001-EX.
028500     DISPLAY "SSMKTCLC - STOCK MASTER RECORDS LOADED....: "
028600         WS-STOCK-TAB-COUNT.
028700     DISPLAY "SSMKTCLC - TRADE RECORDS LOADED...........: "
028800         WS-TRADE-TAB-COUNT.
028900     DISPLAY "SSMKTCLC - PRICE REQUESTS PROCESSED.......: "
029000         WS-PRICE-REQ-READ-COUNT.
029100     DISPLAY "SSMKTCLC - RESULT LINES WRITTEN...........: "
029200         WS-WRITE-COUNT.
029300     PERFORM Z0001-CLOSE-FILES       THRU Z0001-EX.
029400 A0001-MAIN-EX.
029500     EXIT.
029600* B0001 - OPEN ALL FILES, CHECK STATUS ON EACH
029700 B0001-OPEN-FILES.
029800     OPEN INPUT STOCK-MASTER-FILE.
029900     IF WS-STOCK-MASTER-STATUS NOT = "00"
030000         MOVE "ERROR OPENING STOCK MASTER FILE"  TO WS-ERR-MSG
030100         MOVE WS-STOCK-MASTER-STATUS              TO WS-ERR-CDE
030200         MOVE "B0001-OPEN-FILES"                  TO WS-ERR-PROC
030300         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
030400     END-IF.
030500     OPEN INPUT TRADE-TRANSACTION-FILE.
030600     IF WS-TRADE-TRANS-STATUS NOT = "00"
030700         MOVE "ERROR OPENING TRADE TRANSACTION FILE" TO
030800             WS-ERR-MSG
030900         MOVE WS-TRADE-TRANS-STATUS                 TO WS-ERR-CDE
031000         MOVE "B0001-OPEN-FILES"                    TO WS-ERR-PROC
031100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
031200     END-IF.
031300     OPEN INPUT PRICE-REQUEST-FILE.
031400     IF WS-PRICE-REQ-STATUS NOT = "00"
031500         MOVE "ERROR OPENING PRICE REQUEST FILE"  TO WS-ERR-MSG
031600         MOVE WS-PRICE-REQ-STATUS                  TO WS-ERR-CDE
031700         MOVE "B0001-OPEN-FILES"                   TO WS-ERR-PROC
031800         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
031900     END-IF.
032000     OPEN OUTPUT CALC-RESULTS-FILE.
032100     IF WS-CALC-RESULTS-STATUS NOT = "00"
032200         MOVE "ERROR OPENING CALC RESULTS FILE"   TO WS-ERR-MSG
032300         MOVE WS-CALC-RESULTS-STATUS               TO WS-ERR-CDE
032400         MOVE "B0001-OPEN-FILES"                    TO WS-ERR-PROC
032500         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
032600     END-IF.
032700 B0001-EX.
032800     EXIT.
032900* C0001 - LOAD THE STOCK INFORMATION CHART INTO STOCK-TABLE
033000 C0001-LOAD-STOCK-MASTER.
033100     PERFORM C0002-READ-STOCK-MASTER-RECORD THRU C0002-EX.
033200     PERFORM C0004-STORE-STOCK-IN-TABLE THRU C0004-EX
033300         UNTIL WS-STOCK-FILE-EOF.
033400 C0001-EX.
033500     EXIT.
033600*
033700 C0002-READ-STOCK-MASTER-RECORD.
033800     READ STOCK-MASTER-FILE
033900         AT END
034000             MOVE "Y" TO WS-STOCK-FILE-EOF-SW
034100     END-READ.
034200     EVALUATE WS-STOCK-MASTER-STATUS
034300         WHEN "00"
034400             CONTINUE
034500         WHEN "10"
034600             MOVE "Y" TO WS-STOCK-FILE-EOF-SW
034700         WHEN OTHER
034800             MOVE "STOCK MASTER FILE I/O ERROR ON READ" TO
034900                 WS-ERR-MSG
035000             MOVE WS-STOCK-MASTER-STATUS TO WS-ERR-CDE
035100             MOVE "C0002-READ-STOCK-MASTER-RECORD" TO
035200                 WS-ERR-PROC
035300             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
035400     END-EVALUATE.
035500 C0002-EX.
035600     EXIT.
035700*    EDIT REQ CR-3390 - A TICKER SYMBOL THAT IS NOT PLAIN
035800*    ALPHABETIC IS LOGGED AND LOADED ANYWAY, NOT REJECTED - THE
035900*    STOCK-CHART MAINTENANCE JOB IS THE SYSTEM OF RECORD, THIS
036000*    EDIT ONLY HELPS OPERATIONS SPOT A FEED PROBLEM EARLY.
036100 C0003-VALIDATE-SYMBOL.
036200     IF SMK-SYMBOL IS NOT WS-ALPHABETIC-CLASS
036300         DISPLAY "SSMKTCLC - WARNING, NON-ALPHABETIC SYMBOL "
036400             "IN STOCK MASTER: " SMK-SYMBOL
036500     END-IF.
036600 C0003-EX.
036700     EXIT.
036800*
036900 C0004-STORE-STOCK-IN-TABLE.
037000     PERFORM C0003-VALIDATE-SYMBOL THRU C0003-EX.
037100     IF WS-STOCK-TAB-COUNT < 5
037200         ADD 1 TO WS-STOCK-TAB-COUNT
037300         SET STK-IDX TO WS-STOCK-TAB-COUNT
037400         MOVE STK-SYMBOL         TO STK-TAB-SYMBOL (STK-IDX)
037500         MOVE STK-TYPE           TO STK-TAB-TYPE   (STK-IDX)
037600         MOVE STK-LAST-DIVIDEND  TO STK-TAB-LAST-DIV (STK-IDX)
037700         MOVE STK-FIXED-DIVIDEND TO STK-TAB-FIXED-DIV (STK-IDX)
037800         MOVE STK-PAR-VALUE      TO STK-TAB-PAR-VALUE (STK-IDX)
037900         ADD 1 TO WS-STOCK-READ-COUNT
038000     ELSE
038100         DISPLAY "SSMKTCLC - WARNING, STOCK TABLE FULL, "
038200             "RECORD DISCARDED FOR SYMBOL: " STK-SYMBOL
038300     END-IF.
038400     PERFORM C0002-READ-STOCK-MASTER-RECORD THRU C0002-EX.
038500 C0004-EX.
038600     EXIT.
038700* D0001 - LOAD THE MARKET TRADE LIST INTO TRADE-TABLE
038800 D0001-LOAD-TRADE-DATA.
038900     PERFORM D0002-READ-TRADE-RECORD THRU D0002-EX.
039000     PERFORM D0003-STORE-TRADE-IN-TABLE THRU D0003-EX
039100         UNTIL WS-TRADE-FILE-EOF.
039200 D0001-EX.
039300     EXIT.
039400*
039500 D0002-READ-TRADE-RECORD.
039600     READ TRADE-TRANSACTION-FILE
039700         AT END
039800             MOVE "Y" TO WS-TRADE-FILE-EOF-SW
039900     END-READ.
040000     EVALUATE WS-TRADE-TRANS-STATUS
040100         WHEN "00"
040200             CONTINUE
040300         WHEN "10"
040400             MOVE "Y" TO WS-TRADE-FILE-EOF-SW
040500         WHEN OTHER
040600             MOVE "TRADE TRANSACTION FILE I/O ERROR ON READ"
040700                 TO WS-ERR-MSG
040800             MOVE WS-TRADE-TRANS-STATUS TO WS-ERR-CDE
040900             MOVE "D0002-READ-TRADE-RECORD" TO WS-ERR-PROC
041000             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
041100     END-EVALUATE.
041200 D0002-EX.
041300     EXIT.
041400*    REQ CR-3390 - THE TRADE TABLE IS APPENDED IN FILE ORDER
041500*    ONLY - NO SORTING, NO DEDUPLICATION - SO THE LAST TRADE
041600*    FOR A SYMBOL IS ALWAYS THE LAST ENTRY WITH THAT SYMBOL IN
041700*    THE TABLE, MATCHING THE FEED'S OWN RECORDING ORDER.
041800 D0003-STORE-TRADE-IN-TABLE.
041900     IF WS-TRADE-TAB-COUNT < 500
042000         ADD 1 TO WS-TRADE-TAB-COUNT
042100         SET TRD-IDX TO WS-TRADE-TAB-COUNT
042200         MOVE TRD-SYMBOL    TO TRD-TAB-SYMBOL    (TRD-IDX)
042300         MOVE TRD-TIMESTAMP TO TRD-TAB-TIMESTAMP (TRD-IDX)
042400         MOVE TRD-QUANTITY  TO TRD-TAB-QUANTITY  (TRD-IDX)
042500         MOVE TRD-TYPE      TO TRD-TAB-TYPE      (TRD-IDX)
042600         MOVE TRD-PRICE     TO TRD-TAB-PRICE     (TRD-IDX)
042700         ADD 1 TO WS-TRADE-READ-COUNT
042800         IF WS-DIAGNOSTIC-TRACE-ON
042900             DISPLAY "TRACE - TRADE LOADED SYM=" TRD-SYMBOL
043000                 " DATE=" TRV-DATE-PART " TIME=" TRV-TIME-PART
043100         END-IF
043200     ELSE
043300         DISPLAY "SSMKTCLC - WARNING, TRADE TABLE FULL, "
043400             "RECORD DISCARDED FOR SYMBOL: " TRD-SYMBOL
043500     END-IF.
043600     PERFORM D0002-READ-TRADE-RECORD THRU D0002-EX.
043700 D0003-EX.
043800     EXIT.
043900* E0001-E0008 - PER PRICE-REQUEST PROCESSING
044000 E0001-PROCESS-ONE-REQUEST.
044100     MOVE PRQ-SYMBOL TO WS-REQ-SYMBOL.
044200     MOVE PRQ-PRICE  TO WS-REQ-PRICE.
044300     INITIALIZE CALC-RESULT-RECORD.
044400     MOVE WS-REQ-SYMBOL TO RES-SYMBOL.
044500*    TICKET HD-4471 - A NEGATIVE QUOTE PRICE IS NOT A VALID
044600*    REQUEST.  SKIP THE LOOKUP AND ALL THREE CALCULATIONS AND
044700*    LET E0007 PRINT THE ERROR LINE - PRQ-PRICE-SIGN IS STILL
044800*    THE CURRENT FD RECORD UNTIL E0002 READS THE NEXT ONE.
044900     IF PRQ-PRICE-NEGATIVE
045000         DISPLAY "SSMKTCLC - WARNING, NEGATIVE PRICE REJECTED "
045100             "FOR SYMBOL: " WS-REQ-SYMBOL
045200     ELSE
045300         PERFORM E0003-LOOKUP-STOCK-MASTER THRU E0003-EX
045400         IF WS-SYMBOL-FOUND
045500             PERFORM E0004-CALC-DIVIDEND-YIELD THRU E0004-EX
045600             PERFORM E0005-CALC-PE-RATIO       THRU E0005-EX
045700             PERFORM E0006-CALC-STOCK-PRICE    THRU E0006-EX
045800         ELSE
045900             DISPLAY "SSMKTCLC - NO STOCK MASTER ENTRY FOR "
046000                 "SYMBOL: " WS-REQ-SYMBOL
046100         END-IF
046200     END-IF.
046300     PERFORM E0007-WRITE-RESULT-LINE THRU E0007-EX.
046400     PERFORM E0002-READ-PRICE-REQUEST THRU E0002-EX.
046500 E0001-EX.
046600     EXIT.
046700*
046800 E0002-READ-PRICE-REQUEST.
046900     READ PRICE-REQUEST-FILE
047000         AT END
047100             MOVE "Y" TO WS-PRICE-REQ-EOF-SW
047200     END-READ.
047300     EVALUATE WS-PRICE-REQ-STATUS
047400         WHEN "00"
047500             ADD 1 TO WS-PRICE-REQ-READ-COUNT
047600         WHEN "10"
047700             MOVE "Y" TO WS-PRICE-REQ-EOF-SW
047800         WHEN OTHER
047900             MOVE "PRICE REQUEST FILE I/O ERROR ON READ" TO
048000                 WS-ERR-MSG
048100             MOVE WS-PRICE-REQ-STATUS TO WS-ERR-CDE
048200             MOVE "E0002-READ-PRICE-REQUEST" TO WS-ERR-PROC
048300             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
048400     END-EVALUATE.
048500 E0002-EX.
048600     EXIT.
048700*    SEARCH ALL REQUIRES STOCK-TABLE IN ASCENDING STK-TAB-
048800*    SYMBOL SEQUENCE - TRUE AS LONG AS STKMAST ARRIVES FROM
048900*    THE UPSTREAM STOCK-CHART MAINTENANCE JOB IN SYMBOL ORDER,
049000*    WHICH IT ALWAYS HAS SINCE THAT JOB'S OWN SORT STEP.
049100 E0003-LOOKUP-STOCK-MASTER.
049200     MOVE "N" TO WS-SYMBOL-FOUND-SW.
049300     SEARCH ALL STOCK-TABLE
049400         AT END
049500             MOVE "N" TO WS-SYMBOL-FOUND-SW
049600         WHEN STK-TAB-SYMBOL (STK-IDX) = WS-REQ-SYMBOL
049700             MOVE "Y" TO WS-SYMBOL-FOUND-SW
049800     END-SEARCH.
049900 E0003-EX.
050000     EXIT.
050100*    BUSINESS RULE 1 - DIVIDEND YIELD.  PREFERRED DIVIDES THE
050200*    RAW STK-TAB-FIXED-DIV FIELD BY PRICE - NOTE STK-TAB-
050300*    FIXED-DIV CARRIES THE UNADJUSTED NUMERATOR (E.G. "2" FOR
050400*    GIN, NOT THE "0.02" PERCENTAGE READING), PER CR-3390, SO
050500*    THIS COMPUTE MUST NOT DIVIDE BY 100 BEFORE THE DIVISION.
050600 E0004-CALC-DIVIDEND-YIELD.
050700     EVALUATE TRUE
050800         WHEN STK-TAB-COMMON (STK-IDX)
050900             COMPUTE WS-CALC-YIELD ROUNDED =
051000                 STK-TAB-LAST-DIV (STK-IDX) / WS-REQ-PRICE
051100         WHEN STK-TAB-PREFERRED (STK-IDX)
051200             COMPUTE WS-CALC-YIELD ROUNDED =
051300                 STK-TAB-FIXED-DIV (STK-IDX) / WS-REQ-PRICE
051400         WHEN OTHER
051500             MOVE ZERO TO WS-CALC-YIELD
051600     END-EVALUATE.
051700     MOVE WS-CALC-YIELD TO RES-DIVIDEND-YIELD.
051800     IF WS-DIAGNOSTIC-TRACE-ON
051900         MOVE WS-CALC-YIELD TO WS-TR-YIELD-E
052000         DISPLAY "TRACE - " WS-REQ-SYMBOL " YIELD=" WS-TR-YIELD-E
052100     END-IF.
052200 E0004-EX.
052300     EXIT.
052400*    BUSINESS RULE 2 - P/E RATIO.  A ZERO YIELD MAKES THE
052500*    RATIO UNDEFINED (DIVIDE BY ZERO) - NO COMPUTE IS
052600*    ATTEMPTED, RES-PE-ERROR-SWITCH IS SET AND E0007 PRINTS
052700*    "ERROR" IN ITS PLACE.  RES-PE-ERROR-SWITCH IS SEPARATE FROM
052800*    E0006'S RES-PRICE-ERROR-SWITCH, BELOW, SO A SYMBOL CAN FAIL
052900*    BOTH TESTS AT ONCE (CHG034).
053000 E0005-CALC-PE-RATIO.
053100     IF WS-CALC-YIELD = ZERO
053200         SET RES-PE-IN-ERROR TO TRUE
053300     ELSE
053400         COMPUTE WS-CALC-PE-RATIO ROUNDED =
053500             WS-REQ-PRICE / WS-CALC-YIELD
053600         MOVE WS-CALC-PE-RATIO TO RES-PE-RATIO
053700     END-IF.
053800 E0005-EX.
053900     EXIT.
054000*    BUSINESS RULE 3 - TRAILING 5-MINUTE VOLUME-WEIGHTED
054100*    STOCK PRICE.  SCANS THE WHOLE TRADE TABLE (NOT KEYED BY
054200*    SYMBOL) SUMMING PRICE*QUANTITY AND QUANTITY FOR THIS
054300*    SYMBOL'S TRADES NEWER THAN WS-CUTOFF-TIMESTAMP.  NO
054400*    QUALIFYING TRADES, OR A ZERO SUMMED QUANTITY, LEAVES THE
054500*    PRICE UNDEFINED AND SETS RES-PRICE-ERROR-SWITCH - ITS OWN
054600*    BYTE, NOT SHARED WITH E0005'S RES-PE-ERROR-SWITCH (CHG034).
054700 E0006-CALC-STOCK-PRICE.
054800     MOVE ZERO TO WS-PRICE-NUMERATOR WS-PRICE-DENOMINATOR.
054900     IF WS-TRADE-TAB-COUNT > ZERO
055000         PERFORM E0008-ACCUM-ONE-TRADE THRU E0008-EX
055100             VARYING TRD-IDX FROM 1 BY 1
055200             UNTIL TRD-IDX > WS-TRADE-TAB-COUNT
055300     END-IF.
055400     IF WS-PRICE-DENOMINATOR = ZERO
055500         SET RES-PRICE-IN-ERROR TO TRUE
055600     ELSE
055700         COMPUTE WS-CALC-PRICE ROUNDED =
055800             WS-PRICE-NUMERATOR / WS-PRICE-DENOMINATOR
055900         MOVE WS-CALC-PRICE TO RES-STOCK-PRICE
056000         IF WS-DIAGNOSTIC-TRACE-ON
056100             MOVE WS-CALC-PRICE TO WS-TR-PRICE-E
056200             DISPLAY "TRACE - " WS-REQ-SYMBOL " PRICE="
056300                 WS-TR-PRICE-E
056400         END-IF
056500     END-IF.
056600 E0006-EX.
056700     EXIT.
056800*
056900 E0007-WRITE-RESULT-LINE.
057000*    TICKET HD-4471 - A REJECTED NEGATIVE-PRICE REQUEST PRINTS
057100*    ITS OWN ERROR LINE AND NEVER REACHES THE STOCK MASTER
057200*    LOOKUP, SO IT IS TESTED AHEAD OF WS-SYMBOL-FOUND, BELOW.
057300     MOVE SPACES TO RPT-DETAIL-LINE.
057400     MOVE RES-SYMBOL TO RPT-SYMBOL.
057500     IF PRQ-PRICE-NEGATIVE
057600         MOVE "ERROR" TO RPT-DIV-YIELD
057700         MOVE "ERROR" TO RPT-PE-RATIO
057800         MOVE "ERROR" TO RPT-STOCK-PRICE
057900         MOVE "INVALID PRICE REQUEST - NEGATIVE PRICE" TO
058000             RPT-NOTES
058100     ELSE
058200         IF WS-SYMBOL-FOUND
058300             MOVE RES-DIVIDEND-YIELD TO WS-YIELD-EDIT
058400             MOVE WS-YIELD-EDIT      TO RPT-DIV-YIELD
058500             IF RES-PE-IN-ERROR
058600                 MOVE "ERROR" TO RPT-PE-RATIO
058700             ELSE
058800                 MOVE RES-PE-RATIO TO WS-PE-EDIT
058900                 MOVE WS-PE-EDIT   TO RPT-PE-RATIO
059000             END-IF
059100             IF RES-PRICE-IN-ERROR
059200                 MOVE "ERROR" TO RPT-STOCK-PRICE
059300             ELSE
059400                 MOVE RES-STOCK-PRICE TO WS-PRICE-EDIT
059500                 MOVE WS-PRICE-EDIT   TO RPT-STOCK-PRICE
059600             END-IF
059700             EVALUATE TRUE
059800                 WHEN RES-PE-IN-ERROR AND RES-PRICE-IN-ERROR
059900                     MOVE "PE N/A-ZERO YIELD; PRICE N/A-NO TRADES"
060000                         TO RPT-NOTES
060100                 WHEN RES-PE-IN-ERROR
060200                     MOVE "PE RATIO N/A - ZERO DIVIDEND YIELD"
060300                         TO RPT-NOTES
060400                 WHEN RES-PRICE-IN-ERROR
060500                     MOVE "PRICE N/A - NO TRADES IN WINDOW"
060600                         TO RPT-NOTES
060700                 WHEN OTHER
060800                     MOVE SPACES TO RPT-NOTES
060900             END-EVALUATE
061000         ELSE
061100             MOVE "ERROR" TO RPT-DIV-YIELD
061200             MOVE "ERROR" TO RPT-PE-RATIO
061300             MOVE "ERROR" TO RPT-STOCK-PRICE
061400             MOVE "NO STOCK MASTER ENTRY FOR SYMBOL" TO RPT-NOTES
061500         END-IF
061600     END-IF.
061700     WRITE RPT-LINE FROM RPT-DETAIL-LINE.
061800     ADD 1 TO WS-WRITE-COUNT.
061900 E0007-EX.
062000     EXIT.
062100*    ACCUMULATES ONE TRADE-TABLE ENTRY INTO THE RUNNING
062200*    PRICE*QTY AND QTY TOTALS FOR THE CURRENT WS-REQ-SYMBOL IF
062300*    THE TRADE IS FOR THAT SYMBOL AND IS NEWER THAN
062400*    WS-CUTOFF-TIMESTAMP.
062500 E0008-ACCUM-ONE-TRADE.
062600     IF TRD-TAB-SYMBOL (TRD-IDX) = WS-REQ-SYMBOL
062700         AND TRD-TAB-TIMESTAMP (TRD-IDX) > WS-CUTOFF-TIMESTAMP
062800         COMPUTE WS-PRICE-NUMERATOR =
062900             WS-PRICE-NUMERATOR +
063000             (TRD-TAB-PRICE (TRD-IDX) *
063100              TRD-TAB-QUANTITY (TRD-IDX))
063200         ADD TRD-TAB-QUANTITY (TRD-IDX) TO WS-PRICE-DENOMINATOR
063300     END-IF.
063400 E0008-EX.
063500     EXIT.
063600* F0001-F0006 - ALL-SHARE-INDEX - GEOMETRIC MEAN OF EVERY
063700* RECORDED TRADE PRICE, BY NEWTON-RAPHSON NTH ROOT (NO **
063800* OPERATOR, NO FUNCTION, PER CR-3512).  THE "ALL" LINE HAS NO
063900* PE COLUMN OF ITS OWN, SO RES-PE-IN-ERROR DOUBLES AS THIS
064000* LINE'S "NO TRADES RECORDED" FLAG - SEE F0004, BELOW.
064100 F0001-CALC-ALL-SHARE-INDEX.
064200     MOVE 1     TO WS-TRADE-PRICE-PRODUCT.
064300     MOVE ZERO  TO WS-TOTAL-TRADE-COUNT.
064400     INITIALIZE CALC-RESULT-RECORD.
064500     MOVE "ALL" TO RES-SYMBOL.
064600     IF WS-TRADE-TAB-COUNT = ZERO
064700         SET RES-PE-IN-ERROR TO TRUE
064800     ELSE
064900         PERFORM F0005-ACCUM-PRODUCT THRU F0005-EX
065000             VARYING TRD-IDX FROM 1 BY 1
065100             UNTIL TRD-IDX > WS-TRADE-TAB-COUNT
065200         MOVE WS-TRADE-PRICE-PRODUCT TO WS-ROOT-GUESS
065300         IF WS-ROOT-GUESS < 1
065400             MOVE 1 TO WS-ROOT-GUESS
065500         END-IF
065600         PERFORM F0002-NEWTON-ITERATE THRU F0002-EX
065700             VARYING WS-NEWTON-SUB FROM 1 BY 1
065800             UNTIL WS-NEWTON-SUB > 25
065900         MOVE WS-ROOT-GUESS TO WS-ALL-SHARE-INDEX
066000         MOVE WS-ALL-SHARE-INDEX TO RES-ALL-SHARE-IDX
066100     END-IF.
066200     PERFORM F0004-WRITE-INDEX-LINE THRU F0004-EX.
066300 F0001-EX.
066400     EXIT.
066500*    ONE NEWTON-RAPHSON STEP TOWARD THE (WS-TOTAL-TRADE-COUNT)
066600*    TH ROOT OF WS-TRADE-PRICE-PRODUCT:
066700*        ROOT := ((N-1) * ROOT  +  PRODUCT / ROOT**(N-1)) / N
066800 F0002-NEWTON-ITERATE.
066900     PERFORM F0003-RAISE-TO-POWER THRU F0003-EX.
067000     IF WS-ROOT-POWER NOT = ZERO
067100         COMPUTE WS-ROOT-GUESS ROUNDED =
067200             ((WS-TOTAL-TRADE-COUNT - 1) * WS-ROOT-GUESS +
067300              (WS-TRADE-PRICE-PRODUCT / WS-ROOT-POWER))
067400             / WS-TOTAL-TRADE-COUNT
067500     END-IF.
067600 F0002-EX.
067700     EXIT.
067800*    RAISES WS-ROOT-GUESS TO THE (N-1)TH POWER BY REPEATED
067900*    MULTIPLICATION INTO WS-ROOT-POWER - NO ** OPERATOR USED.
068000 F0003-RAISE-TO-POWER.
068100     MOVE 1 TO WS-ROOT-POWER.
068200     PERFORM F0006-MULTIPLY-ONE-FACTOR THRU F0006-EX
068300         VARYING WS-POWER-SUB FROM 1 BY 1
068400         UNTIL WS-POWER-SUB > (WS-TOTAL-TRADE-COUNT - 1).
068500 F0003-EX.
068600     EXIT.
068700*
068800 F0004-WRITE-INDEX-LINE.
068900     MOVE SPACES TO RPT-DETAIL-LINE.
069000     MOVE RESX-SYMBOL TO RPT-SYMBOL.
069100     IF RES-PE-IN-ERROR
069200         MOVE "ERROR" TO RPT-ALL-SHARE-IDX
069300         MOVE "ERROR - NO TRADES RECORDED" TO RPT-NOTES
069400     ELSE
069500         MOVE RESX-ALL-SHARE-IDX TO WS-IDX-EDIT
069600         MOVE WS-IDX-EDIT        TO RPT-ALL-SHARE-IDX
069700         MOVE "GEOMETRIC MEAN OF ALL RECORDED TRADES"
069800             TO RPT-NOTES
069900     END-IF.
070000     WRITE RPT-LINE FROM RPT-DETAIL-LINE.
070100     ADD 1 TO WS-WRITE-COUNT.
070200 F0004-EX.
070300     EXIT.
070400*    MULTIPLIES WS-TRADE-PRICE-PRODUCT BY ONE MORE TRADE'S
070500*    PRICE - THE REPEATED-MULTIPLICATION BODY F0001 DRIVES.
070600 F0005-ACCUM-PRODUCT.
070700     COMPUTE WS-TRADE-PRICE-PRODUCT ROUNDED =
070800         WS-TRADE-PRICE-PRODUCT * TRD-TAB-PRICE (TRD-IDX).
070900     ADD 1 TO WS-TOTAL-TRADE-COUNT.
071000 F0005-EX.
071100     EXIT.
071200*    MULTIPLIES WS-ROOT-POWER BY WS-ROOT-GUESS ONE MORE TIME -
071300*    THE REPEATED-MULTIPLICATION BODY F0003 DRIVES.
071400 F0006-MULTIPLY-ONE-FACTOR.
071500     COMPUTE WS-ROOT-POWER ROUNDED =
071600         WS-ROOT-POWER * WS-ROOT-GUESS.
071700 F0006-EX.
071800     EXIT.
071900* G0001 - COMPUTE "NOW" AND THE TRAILING 5-MINUTE CUTOFF
072000* TIMESTAMP, ONCE, AT THE TOP OF THE RUN.
072100 G0001-COMPUTE-NOW-TS.
072200     ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
072300     ACCEPT WS-SYSTEM-TIME FROM TIME.
072400     MOVE WS-SYSTEM-DATE         TO WS-NOW-DATE-PART.
072500     MOVE WS-SYSTEM-TIME (1:2)   TO WS-NOW-HH.
072600     MOVE WS-SYSTEM-TIME (3:2)   TO WS-NOW-MI.
072700     MOVE WS-SYSTEM-TIME (5:2)   TO WS-NOW-SS.
072800     COMPUTE WS-NOW-SECS-OF-DAY =
072900         (WS-NOW-HH * 3600) + (WS-NOW-MI * 60) + WS-NOW-SS.
073000     COMPUTE WS-CUTOFF-SECS-OF-DAY = WS-NOW-SECS-OF-DAY - 300.
073100     IF WS-CUTOFF-SECS-OF-DAY < 0
073200*        KNOWN LIMITATION, CR-3390 - THIS BORROWS ONE CALENDAR
073300*        DAY BY SUBTRACTING 1 FROM THE NUMERIC YYYYMMDD DATE
073400*        DIRECTLY RATHER THAN A FULL CALENDAR ROLLBACK.  A RUN
073500*        STARTED IN THE FIRST FIVE MINUTES AFTER LOCAL
073600*        MIDNIGHT ON THE FIRST OF A MONTH WILL COMPUTE A
073700*        CUTOFF DATE WRONG BY MORE THAN ONE DAY, ADMITTING A
073800*        FEW EXTRA MINUTES OF TRADES INTO THE WINDOW.
073900*        ACCEPTABLE FOR A ONCE-DAILY BATCH; LOGGED HERE
074000*        RATHER THAN SILENTLY WRONG.  SEE NOTE DATED 05-22-02.
074100         COMPUTE WS-CUTOFF-DATE-PART = WS-NOW-DATE-PART - 1
074200         COMPUTE WS-CUTOFF-SECS-OF-DAY =
074300             WS-CUTOFF-SECS-OF-DAY + 86400
074400     ELSE
074500         MOVE WS-NOW-DATE-PART TO WS-CUTOFF-DATE-PART
074600     END-IF.
074700     COMPUTE WS-CUTOFF-HH = WS-CUTOFF-SECS-OF-DAY / 3600.
074800     COMPUTE WS-CUTOFF-MI =
074900         (WS-CUTOFF-SECS-OF-DAY / 60) - (WS-CUTOFF-HH * 60).
075000     COMPUTE WS-CUTOFF-SS =
075100         WS-CUTOFF-SECS-OF-DAY - (WS-CUTOFF-HH * 3600)
075200         - (WS-CUTOFF-MI * 60).
075300 G0001-EX.
075400     EXIT.
075500* H0001 - REPORT HEADINGS, WRITTEN ONCE AT TOP-OF-FORM
075600 H0001-WRITE-HEADINGS.
075700     WRITE RPT-LINE FROM RPT-HEADING-LINE-1
075800         AFTER ADVANCING TOP-OF-FORM.
075900     ADD 1 TO WS-WRITE-COUNT.
076000     WRITE RPT-LINE FROM RPT-HEADING-LINE-2
076100         AFTER ADVANCING 1 LINE.
076200     ADD 1 TO WS-WRITE-COUNT.
076300 H0001-EX.
076400     EXIT.
076500* Y0001 - COMMON ERROR HANDLING
076600 Y0001-ERR-HANDLING.
076700     DISPLAY "****************************************".
076800     DISPLAY "*  SSMKTCLC - ABNORMAL TERMINATION      *".
076900     DISPLAY "****************************************".
077000     DISPLAY "  MESSAGE....: " WS-ERR-MSG.
077100     DISPLAY "  FILE STATUS: " WS-ERR-CDE.
077200     DISPLAY "  PARAGRAPH..: " WS-ERR-PROC.
077300     DISPLAY "****************************************".
077400     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
077500 Y0001-EXIT.
077600     EXIT.
077700* Z0001 - CLOSE FILES AND END THE RUN
077800 Z0001-CLOSE-FILES.
077900     CLOSE STOCK-MASTER-FILE
078000           TRADE-TRANSACTION-FILE
078100           PRICE-REQUEST-FILE
078200           CALC-RESULTS-FILE.
078300     STOP RUN.
078400 Z0001-EX.
078500     EXIT.
