000100******************************************************************
000200* Copy Member: STKRSLT
000300* Description: RAW (UNEDITED) WORKING-STORAGE FORM OF ONE
000400*              CALC-RESULTS REPORT LINE.  MOVED INTO THE EDITED
000500*              RPT-DETAIL-LINE PRINT RECORD BY E0007-WRITE-
000600*              RESULT-LINE AND F0004-WRITE-INDEX-LINE.
000700******************************************************************
000800* Change Log
000900* ----------
001000* 05-22-02  C.MEADOWS   ORIGINAL COPYBOOK, REQ CR-3390            CHG001
001100* 07-09-04  T.OKONKWO   ADDED CALC-RESULT-INDEX-VIEW, BELOW,      CHG002
001200*                       FOR THE ALL-SHARE-INDEX LINE, CR-3512     CHG003
001300* 08-14-06  R.ALBESA    SPLIT THE ONE-BYTE RES-ERROR-SWITCH INTO  CHG004
001400*                       INDEPENDENT RES-PE-ERROR-SWITCH AND       CHG005
001500*                       RES-PRICE-ERROR-SWITCH - A SYMBOL WITH A  CHG006
001600*                       ZERO DIVIDEND YIELD AND NO QUALIFYING     CHG007
001700*                       TRADES WAS SETTING BOTH 88-LEVELS ON ONE  CHG008
001800*                       BYTE, AND THE SECOND SET CLOBBERED THE    CHG009
001900*                       FIRST.  TICKET HD-4471.                   CHG010
002000******************************************************************
002100 01  CALC-RESULT-RECORD.
002200*        SYMBOL PROCESSED, OR "ALL" FOR THE INDEX LINE
002300     05  RES-SYMBOL                PIC X(03).
002400*        DIVIDEND YIELD AT THE REQUESTED PRICE
002500     05  RES-DIVIDEND-YIELD        PIC 9(06)V9(09).
002600*        PRICE / DIVIDEND YIELD
002700     05  RES-PE-RATIO              PIC 9(06)V9(09).
002800*        VOLUME-WEIGHTED TRAILING 5-MINUTE PRICE
002900     05  RES-STOCK-PRICE           PIC 9(09)V9(04).
003000*        GEOMETRIC MEAN OF ALL RECORDED TRADE PRICES
003100     05  RES-ALL-SHARE-IDX         PIC 9(09)V9(09).
003200*        ZERO-YIELD FLAG FOR RES-PE-RATIO, ABOVE - SET WHEN THE
003300*        P/E RATIO CANNOT BE COMPUTED (DIVIDE BY ZERO).  KEPT ON
003400*        ITS OWN BYTE, SEPARATE FROM RES-PRICE-ERROR-SWITCH,
003500*        BELOW, SO A SYMBOL THAT FAILS BOTH TESTS AT ONCE SETS
003600*        BOTH FLAGS RATHER THAN ONE OVERWRITING THE OTHER.
003700     05  RES-PE-ERROR-SWITCH       PIC X(01) VALUE "N".
003800         88  RES-PE-IN-ERROR           VALUE "Y".
003900         88  RES-PE-NO-ERROR           VALUE "N".
004000*        NO-QUALIFYING-TRADES FLAG FOR RES-STOCK-PRICE, ABOVE,
004100*        AND DOUBLES AS THE ALL-SHARE-INDEX LINE'S "NO TRADES
004200*        RECORDED AT ALL" FLAG (SEE F0001/F0004) - INDEPENDENT
004300*        OF RES-PE-ERROR-SWITCH.
004400     05  RES-PRICE-ERROR-SWITCH    PIC X(01) VALUE "N".
004500         88  RES-PRICE-IN-ERROR        VALUE "Y".
004600         88  RES-PRICE-NO-ERROR        VALUE "N".
004700*        RESERVED FOR FUTURE RESULT-LINE ATTRIBUTES
004800     05  FILLER                    PIC X(03).
004900*
005000* INDEX-LINE ALIAS OF THE SAME RECORD, USED BY F0004-WRITE-
005100* INDEX-LINE TO ADDRESS THE ALL-SHARE-INDEX VALUE WITHOUT
005200* QUALIFYING THE FULL RECORD, SINCE THE "ALL" LINE LEAVES THE
005300* YIELD/PE/PRICE COLUMNS BLANK.
005400 01  CALC-RESULT-INDEX-VIEW REDEFINES CALC-RESULT-RECORD.
005500     05  RESX-SYMBOL               PIC X(03).
005600     05  FILLER                    PIC X(43).
005700     05  RESX-ALL-SHARE-IDX        PIC 9(09)V9(09).
005800     05  FILLER                    PIC X(05).
